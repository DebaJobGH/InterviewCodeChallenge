000100******************************************************************
000200* THIS PROGRAM IS TO POST A STREAM OF VIRTUAL ACCOUNT             *
000300* TRANSACTION MESSAGES AGAINST AN IN-MEMORY ACCOUNT TABLE AND     *
000400* LIST THE CLOSING, NON-ZERO BALANCES.                            *
000500*                                                                 *
000600* USED FILE                                                       *
000700*    - TRANSACTION MESSAGE FILE (LINE SEQUENTIAL): TRANFILE       *
000800*    - CLOSING BALANCE LISTING  (LINE SEQUENTIAL): ACCTFILE       *
000900*                                                                 *
001000* THE VIRTUAL ACCOUNT TABLE ITSELF IS NOT A FILE -- IT LIVES IN   *
001100* WORKING STORAGE FOR THE LENGTH OF THE RUN ONLY.  AN ACCOUNT IS  *
001200* BORN ON ITS FIRST ACCEPTED DEPOSIT AND NEVER OTHERWISE.         *
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 TRAN-POST.
001700 AUTHOR.                     R T WOZNIAK.
001800 INSTALLATION.               DATA CENTER OPERATIONS.
001900 DATE-WRITTEN.               03/11/1988.
002000 DATE-COMPILED.
002100 SECURITY.                   UNCLASSIFIED.
002200*-----------------------------------------------------------------
002300* CHANGE LOG                                                      *
002400*-----------------------------------------------------------------
002500* 03/11/88  RTW  ORIGINAL PROGRAM - VIRTUAL ACCOUNT POSTING    RTW1
002600*                BATCH, FIRST CUT AT THE CLOSING LISTING.      RTW1
002700* 05/20/88  RTW  ENFORCE $1,000.00 PER-TRANSACTION DEPOSIT     RTW2
002800*                LIMIT BEFORE ACCOUNT IS CREATED PER REQUEST   RTW2
002900*                612, NOT AFTER.                               RTW2
003000* 09/14/91  LMK  ADD TRANSFER (2010) POSTING, SOURCE/DEST      LMK1
003100*                MUST EXIST AND DIFFER PER REQUEST 1147.       LMK1
003200* 04/03/95  LMK  WITHDRAWAL NO LONGER CREATES AN ACCOUNT ON A  LMK2
003300*                MISSING KEY - REJECT AND CONTINUE INSTEAD.    LMK2
003400* 02/02/99  JFH  Y2K REVIEW - RUN-DATE STAMP ON LISTING TITLE  JFH1
003500*                NOW BUILT FROM A 4-DIGIT YEAR, SEE TODAY-     JFH1
003600*                DATE-BROKEN.  SIGNED OFF.                     JFH1
003700* 07/19/03  RTW  WIDENED BALANCE WORK AREA PER AUDIT REQUEST   RTW3
003800*                4471.  RAISED TABLE SIZE TO 500 ACCOUNTS.     RTW3
003900* 11/08/07  RTW  BAD TRANSACTIONS NO LONGER ABORT THE RUN -    RTW4
004000*                SKIP AND CONTINUE PER REQUEST 2209.           RTW4
004100* 03/14/12  RTW  DROPPED THE WS- PREFIX OFF WORKING STORAGE    RTW5
004200*                PER STANDARDS REVIEW 5580.  ADDED A REJECTED- RTW5
004300*                COUNT TO THE EOF MESSAGE AND FOLDED THE READ/ RTW5
004400*                PARSE/ROUTE STEP INTO ONE PERFORM THRU RANGE. RTW5
004500******************************************************************
004600 ENVIRONMENT                 DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION               SECTION.
004900 SOURCE-COMPUTER.            DATACTR-3090.
005000 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
005100*-----------------------------------------------------------------
005200 INPUT-OUTPUT                SECTION.
005300 FILE-CONTROL.
005400     SELECT  TRAN-MESSAGE-IN
005500             ASSIGN TO TRANFILE
005600             ORGANIZATION IS LINE SEQUENTIAL.
005700*
005800     SELECT  ACCOUNT-LISTING-OUT
005900             ASSIGN TO ACCTFILE
006000             ORGANIZATION IS LINE SEQUENTIAL.
006100*
006200******************************************************************
006300 DATA                        DIVISION.
006400*-----------------------------------------------------------------
006500 FILE                        SECTION.
006600 FD  TRAN-MESSAGE-IN
006700     RECORD IS VARYING IN SIZE FROM 1 TO 80 CHARACTERS
006800         DEPENDING ON MESSAGE-LENGTH
006900     DATA RECORD IS TM-MESSAGE-LINE.
007000 01  TM-MESSAGE-LINE             PIC X(80).
007100*
007200 FD  ACCOUNT-LISTING-OUT
007300     RECORD CONTAINS 80 CHARACTERS
007400     DATA RECORD IS ACCOUNT-LISTING-RECORD.
007500 01  ACCOUNT-LISTING-RECORD      PIC X(80).
007600*-----------------------------------------------------------------
007700 WORKING-STORAGE             SECTION.
007800*-----------------------------------------------------------------
007900 01  SWITCHES-AND-COUNTERS.
008000     05  TRAN-EOF-SW             PIC X(01) VALUE "N".
008100         88  TRAN-EOF                    VALUE "Y".
008200     05  MESSAGE-LENGTH          PIC 9(02) COMP.
008300     05  ACCOUNT-COUNT           PIC S9(04) COMP VALUE ZERO.
008400     05  WRITE-COUNT             PIC S9(04) COMP VALUE ZERO.
008500     05  TABLE-INDEX             PIC S9(04) COMP.
008600     05  SOURCE-INDEX            PIC S9(04) COMP.
008700     05  DEST-INDEX              PIC S9(04) COMP.
008800     05  FOUND-SW                PIC X(01).
008900         88  ACCOUNT-FOUND               VALUE "Y".
009000         88  ACCOUNT-NOT-FOUND           VALUE "N".
009100     05  SOURCE-FOUND-SW         PIC X(01).
009200     05  DEST-FOUND-SW           PIC X(01).
009300     05  FILLER                  PIC X(06).
009400*
009500* REJECTED-COUNT IS A RUN-LONG TALLY ONLY - IT NEVER APPEARS ON
009600* THE LISTING, JUST ON THE EOF DISPLAY, SO IT STANDS ALONE
009700* RATHER THAN LIVING IN SWITCHES-AND-COUNTERS.
009800*-----------------------------------------------------------------
009900 77  REJECTED-COUNT              PIC S9(04) COMP VALUE ZERO.
010000*-----------------------------------------------------------------
010100 01  SEARCH-ACCT-NUMBER          PIC X(18).
010200*
010300 01  RAW-MESSAGE-WORK            PIC X(80).
010400*
010500* LETS A DEBUG DISPLAY SHOW JUST THE 4-BYTE CODE WITHOUT
010600* RESORTING TO REFERENCE MODIFICATION - SEE RTW4 ABOVE.
010700 01  RAW-MESSAGE-PREFIX          REDEFINES RAW-MESSAGE-WORK.
010800     05  RM-TRAN-CODE            PIC X(04).
010900     05  FILLER                  PIC X(76).
011000*
011100 01  DISPLAY-BALANCE             PIC S9(11)V99.
011200*
011300     COPY "C:\Copybooks\TranAcct.cpy".
011400*-----------------------------------------------------------------
011500*    IN-MEMORY VIRTUAL ACCOUNT TABLE, KEYED BY ACCOUNT NUMBER.
011600*    TABLE GROWS AS DEPOSITS CREATE NEW ACCOUNTS AND IS NEVER
011700*    WRITTEN TO A FILE -- IT LIVES ONLY FOR THIS RUN.
011800*-----------------------------------------------------------------
011900 01  ACCOUNT-TABLE.
012000     05  ACCT-TAB OCCURS 1 TO 500 TIMES
012100                 DEPENDING ON ACCOUNT-COUNT
012200                 INDEXED BY ACCT-IDX.
012300         10  TA-ACCT-NUMBER      PIC X(18).
012400         10  TA-ACCT-NUMBER-NUM  REDEFINES TA-ACCT-NUMBER
012500                                 PIC 9(18).
012600         10  TA-BALANCE-CENTS    PIC S9(13).
012700         10  TA-LAST-ACTIVITY-CD PIC X(01).
012800             88  TA-ACTIVITY-DEPOSIT         VALUE "D".
012900             88  TA-ACTIVITY-WITHDRAWAL      VALUE "W".
013000             88  TA-ACTIVITY-TRANSFER-OUT    VALUE "O".
013100             88  TA-ACTIVITY-TRANSFER-IN     VALUE "I".
013200         10  FILLER              PIC X(08).
013300*-----------------------------------------------------------------
013400*    TODAY'S DATE, SPLIT OUT FOR THE LISTING TITLE LINE.
013500*-----------------------------------------------------------------
013600 01  TODAY-DATE.
013700     05  TODAY-YYYYMMDD          PIC 9(08).
013750     05  FILLER                  PIC X(01).
013800 01  TODAY-DATE-BROKEN           REDEFINES TODAY-DATE.
013900     05  TODAY-CC                PIC 9(02).
014000     05  TODAY-YY                PIC 9(02).
014100     05  TODAY-MM                PIC 9(02).
014200     05  TODAY-DD                PIC 9(02).
014250     05  FILLER                  PIC X(01).
014300*-----------------------------------------------------------------
014400*    THIS GROUP IS FOR PRINTING THE TITLE OF THE LISTING.
014500*-----------------------------------------------------------------
014600 01  ACCT-LISTING-TITLE.
014700     05  FILLER                  PIC X(01) VALUE SPACES.
014800     05  FILLER                  PIC X(36)
014900                         VALUE "ACCOUNT CLOSING BALANCE LISTING FOR".
015000     05  FILLER                  PIC X(01) VALUE SPACE.
015100     05  RPT-DATE.
015200         10  RPT-YEAR            PIC 9(04).
015300         10  FILLER              PIC X(01) VALUE "/".
015400         10  RPT-MONTH           PIC 9(02).
015500         10  FILLER              PIC X(01) VALUE "/".
015600         10  RPT-DAY             PIC 9(02).
015700     05  FILLER                  PIC X(32) VALUE SPACES.
015800*-----------------------------------------------------------------
015900*    THIS GROUP IS FOR PRINTING THE HEADER OF THE LISTING.
016000*-----------------------------------------------------------------
016100 01  ACCT-LISTING-HEADER.
016200     05  FILLER                  PIC X(01) VALUE SPACES.
016300     05  FILLER                  PIC X(18) VALUE "ACCOUNT NUMBER".
016400     05  FILLER                  PIC X(05) VALUE SPACES.
016500     05  FILLER                  PIC X(20) VALUE "BALANCE (CENTS)".
016600     05  FILLER                  PIC X(05) VALUE SPACES.
016700     05  FILLER                  PIC X(20) VALUE "BALANCE (DOLLARS)".
016800     05  FILLER                  PIC X(11) VALUE SPACES.
016900*-----------------------------------------------------------------
017000*    THIS GROUP IS FOR PRINTING ONE DETAIL LINE OF THE LISTING.
017100*-----------------------------------------------------------------
017200 01  ACCT-LISTING-DETAIL.
017300     05  FILLER                  PIC X(01) VALUE SPACES.
017400     05  RPT-ACCT-NUMBER         PIC X(18).
017500     05  FILLER                  PIC X(05) VALUE SPACES.
017600     05  RPT-BALANCE-CENTS       PIC -(12)9.
017700     05  FILLER                  PIC X(07) VALUE SPACES.
017800     05  RPT-BALANCE-DOLLARS     PIC -$$$,$$$,$$$,$$9.99.
017900     05  FILLER                  PIC X(05) VALUE SPACES.
018000     05  FILLER                  PIC X(12) VALUE SPACES.
018100*-----------------------------------------------------------------
018200*    THIS GROUP IS FOR PRINTING THE TRAILER COUNT OF THE LISTING.
018300*-----------------------------------------------------------------
018400 01  ACCT-LISTING-TOTAL.
018500     05  FILLER                  PIC X(01) VALUE SPACES.
018600     05  FILLER                  PIC X(24)
018700                         VALUE "ACCOUNTS WITH BALANCE: ".
018800     05  FILLER                  PIC X(05) VALUE SPACES.
018900     05  RPT-TOTAL-COUNT         PIC ZZZ9.
019000     05  FILLER                  PIC X(46) VALUE SPACES.
019100******************************************************************
019200 PROCEDURE                   DIVISION.
019300*-----------------------------------------------------------------
019400* MAIN PROCEDURE
019500*-----------------------------------------------------------------
019600 100-TRAN-POST.
019700     PERFORM 200-INITIATE-TRAN-POST.
019800     PERFORM 200-PROCEED-TRAN-POST UNTIL TRAN-EOF.
019900     PERFORM 200-TERMINATE-TRAN-POST.
020000*
020100     STOP RUN.
020200*-----------------------------------------------------------------
020300* OPEN THE MESSAGE AND LISTING FILES, INITIALIZE THE WORKING
020400* STORAGE SWITCHES/COUNTERS, AND PRIME-READ THE FIRST MESSAGE.
020500*-----------------------------------------------------------------
020600 200-INITIATE-TRAN-POST.
020700     PERFORM 300-OPEN-ALL-FILES.
020800     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
020900     PERFORM 300-READ-TRAN-MESSAGE-IN.
021000*-----------------------------------------------------------------
021100* PARSE AND POST ONE MESSAGE, THEN READ THE NEXT ONE.  A
021200* MESSAGE THAT FAILS TO PARSE, OR A TRANSACTION THAT FAILS ITS
021300* BUSINESS RULES, IS SILENTLY SKIPPED -- THE RUN NEVER ABORTS.
021400* 300-PARSE-AND-ROUTE THRU 300-READ-TRAN-MESSAGE-IN-EXIT IS ONE
021500* STRAIGHT-LINE RANGE SO THE NEXT MESSAGE IS ALWAYS READ RIGHT
021600* AFTER THIS ONE IS ROUTED, PER RTW5 ABOVE.
021700*-----------------------------------------------------------------
021800 200-PROCEED-TRAN-POST.
021900     PERFORM 300-PARSE-AND-ROUTE
022000             THRU 300-READ-TRAN-MESSAGE-IN-EXIT.
022100*-----------------------------------------------------------------
022200* AT END OF FILE, WRITE THE CLOSING BALANCE LISTING AND CLOSE
022300* UP SHOP.
022400*-----------------------------------------------------------------
022500 200-TERMINATE-TRAN-POST.
022600     PERFORM 300-WRITE-ACCOUNT-LISTING.
022700     PERFORM 300-CLOSE-ALL-FILES.
022800     PERFORM 300-OTHER-EOF-JOB.
022900******************************************************************
023000 300-OPEN-ALL-FILES.
023100     OPEN    INPUT   TRAN-MESSAGE-IN
023200             OUTPUT  ACCOUNT-LISTING-OUT.
023300*-----------------------------------------------------------------
023400 300-INITIALIZE-SWITCHES-AND-COUNTERS.
023500     INITIALIZE SWITCHES-AND-COUNTERS.
023600     MOVE    ZERO                TO  ACCOUNT-COUNT.
023700     MOVE    ZERO                TO  REJECTED-COUNT.
023800*-----------------------------------------------------------------
023900* HAND THE RAW LINE TO TRAN-PARSE AND, IF IT COMES BACK VALID,
024000* ROUTE IT TO THE RIGHT POSTING RULE; IF NOT, TALLY THE REJECT.
024100* FALLS THROUGH INTO THE NEXT READ - SEE 200-PROCEED-TRAN-POST.
024200*-----------------------------------------------------------------
024300 300-PARSE-AND-ROUTE.
024400     MOVE    SPACES              TO  RAW-MESSAGE-WORK.
024500     IF MESSAGE-LENGTH > 0
024600         MOVE    TM-MESSAGE-LINE (1 : MESSAGE-LENGTH)
024700                                 TO  RAW-MESSAGE-WORK
024800                                     (1 : MESSAGE-LENGTH)
024900     END-IF.
025000     CALL "TRAN-PARSE"   USING   RAW-MESSAGE-WORK
025100                                 MESSAGE-LENGTH
025200                                 PARSED-TRANSACTION.
025300     IF PT-MESSAGE-VALID
025400         PERFORM 400-ROUTE-TRANSACTION
025500     ELSE
025600         ADD     1               TO  REJECTED-COUNT
025700     END-IF.
025800*-----------------------------------------------------------------
025900 300-READ-TRAN-MESSAGE-IN.
026000     READ TRAN-MESSAGE-IN
026100             AT END      MOVE "Y"    TO TRAN-EOF-SW.
026200 300-READ-TRAN-MESSAGE-IN-EXIT.
026300     EXIT.
026400*-----------------------------------------------------------------
026500 300-WRITE-ACCOUNT-LISTING.
026600     PERFORM 400-PRINT-LISTING-TITLE.
026700     PERFORM 400-PRINT-LISTING-HEADER.
026800     PERFORM 400-WRITE-ONE-DETAIL-LINE
026900             VARYING ACCT-IDX FROM 1 BY 1
027000             UNTIL ACCT-IDX > ACCOUNT-COUNT.
027100     PERFORM 400-WRITE-ACCOUNT-TOTAL.
027200*-----------------------------------------------------------------
027300 300-OTHER-EOF-JOB.
027400     DISPLAY "TRAN-POST BATCH COMPLETE - " WRITE-COUNT
027500             " ACCOUNTS LISTED, " REJECTED-COUNT
027600             " MESSAGES REJECTED.".
027700*-----------------------------------------------------------------
027800 300-CLOSE-ALL-FILES.
027900     CLOSE   TRAN-MESSAGE-IN
028000             ACCOUNT-LISTING-OUT.
028100******************************************************************
028200* ROUTE BY TRANSACTION CODE.  A CODE THAT IS NONE OF THE THREE
028300* KNOWN TYPES NEVER REACHES HERE -- TRAN-PARSE ALREADY REJECTED
028400* THE MESSAGE.
028500*-----------------------------------------------------------------
028600 400-ROUTE-TRANSACTION.
028700     EVALUATE TRUE
028800         WHEN PT-DEPOSIT
028900             PERFORM 500-POST-DEPOSIT
029000         WHEN PT-WITHDRAWAL
029100             PERFORM 500-POST-WITHDRAWAL
029200         WHEN PT-TRANSFER
029300             PERFORM 500-POST-TRANSFER
029400     END-EVALUATE.
029500*-----------------------------------------------------------------
029600* PRINT THE TITLE LINE, STAMPED WITH TODAY'S DATE.
029700*-----------------------------------------------------------------
029800 400-PRINT-LISTING-TITLE.
029900     ACCEPT  TODAY-YYYYMMDD      FROM DATE YYYYMMDD.
030000     COMPUTE RPT-YEAR = TODAY-CC * 100 + TODAY-YY.
030100     MOVE    TODAY-MM            TO  RPT-MONTH.
030200     MOVE    TODAY-DD            TO  RPT-DAY.
030300     WRITE   ACCOUNT-LISTING-RECORD  FROM ACCT-LISTING-TITLE.
030400*-----------------------------------------------------------------
030500 400-PRINT-LISTING-HEADER.
030600     WRITE   ACCOUNT-LISTING-RECORD  FROM ACCT-LISTING-HEADER.
030700*-----------------------------------------------------------------
030800* WRITE ONE DETAIL LINE FOR A TABLE ENTRY, BUT ONLY WHEN ITS
030900* CLOSING BALANCE IS NON-ZERO.
031000*-----------------------------------------------------------------
031100 400-WRITE-ONE-DETAIL-LINE.
031200     IF TA-BALANCE-CENTS (ACCT-IDX) NOT = ZERO
031300         PERFORM 500-FORMAT-AND-WRITE-DETAIL
031400     END-IF.
031500*-----------------------------------------------------------------
031600 400-WRITE-ACCOUNT-TOTAL.
031700     MOVE    WRITE-COUNT         TO  RPT-TOTAL-COUNT.
031800     WRITE   ACCOUNT-LISTING-RECORD  FROM ACCT-LISTING-TOTAL.
031900******************************************************************
032000* DEPOSIT (1010) -- REJECT A NON-POSITIVE OR OVER-LIMIT AMOUNT
032100* BEFORE EVEN LOOKING FOR THE ACCOUNT, SO A FIRST-EVER OVER-
032200* LIMIT DEPOSIT NEVER CREATES ONE.
032300*-----------------------------------------------------------------
032400 500-POST-DEPOSIT.
032500     IF PT-AMOUNT-CENTS > 0 AND PT-AMOUNT-CENTS NOT > 100000
032600         MOVE    PT-SOURCE-ACCT-NUMBER   TO  SEARCH-ACCT-NUMBER
032700         PERFORM 600-FIND-ACCOUNT
032800         IF ACCOUNT-NOT-FOUND
032900             PERFORM 600-CREATE-ACCOUNT
033000         END-IF
033100         IF ACCOUNT-FOUND
033200             ADD     PT-AMOUNT-CENTS TO  TA-BALANCE-CENTS
033300                                         (TABLE-INDEX)
033400             SET     TA-ACTIVITY-DEPOSIT (TABLE-INDEX) TO TRUE
033500         END-IF
033600     END-IF.
033700*-----------------------------------------------------------------
033800* WITHDRAWAL (1020) -- THE ACCOUNT MUST ALREADY EXIST; A
033900* WITHDRAWAL NEVER CREATES ONE.  NO OVERDRAFTS.
034000*-----------------------------------------------------------------
034100 500-POST-WITHDRAWAL.
034200     MOVE    PT-SOURCE-ACCT-NUMBER   TO  SEARCH-ACCT-NUMBER.
034300     PERFORM 600-FIND-ACCOUNT.
034400     IF ACCOUNT-FOUND
034500         IF PT-AMOUNT-CENTS > 0
034600                 AND PT-AMOUNT-CENTS NOT > TA-BALANCE-CENTS
034700                                           (TABLE-INDEX)
034800             SUBTRACT PT-AMOUNT-CENTS FROM TA-BALANCE-CENTS
034900                                           (TABLE-INDEX)
035000             SET     TA-ACTIVITY-WITHDRAWAL (TABLE-INDEX)
035100                                           TO TRUE
035200         END-IF
035300     END-IF.
035400*-----------------------------------------------------------------
035500* TRANSFER (2010) -- SOURCE AND DESTINATION MUST BOTH EXIST AND
035600* MUST DIFFER.  THE TRANSFER-OUT LEG FOLLOWS THE WITHDRAWAL
035700* RULES; THE CREDIT LEG HAS NO DEPOSIT LIMIT.
035800*-----------------------------------------------------------------
035900 500-POST-TRANSFER.
036000     MOVE    PT-SOURCE-ACCT-NUMBER   TO  SEARCH-ACCT-NUMBER.
036100     PERFORM 600-FIND-ACCOUNT.
036200     MOVE    TABLE-INDEX             TO  SOURCE-INDEX.
036300     MOVE    FOUND-SW                TO  SOURCE-FOUND-SW.
036400     MOVE    PT-DEST-ACCT-NUMBER     TO  SEARCH-ACCT-NUMBER.
036500     PERFORM 600-FIND-ACCOUNT.
036600     MOVE    TABLE-INDEX             TO  DEST-INDEX.
036700     MOVE    FOUND-SW                TO  DEST-FOUND-SW.
036800     IF SOURCE-FOUND-SW = "Y" AND DEST-FOUND-SW = "Y"
036900             AND PT-SOURCE-ACCT-NUMBER NOT = PT-DEST-ACCT-NUMBER
037000         IF PT-AMOUNT-CENTS > 0
037100                 AND PT-AMOUNT-CENTS NOT > TA-BALANCE-CENTS
037200                                           (SOURCE-INDEX)
037300             SUBTRACT PT-AMOUNT-CENTS FROM TA-BALANCE-CENTS
037400                                           (SOURCE-INDEX)
037500             ADD     PT-AMOUNT-CENTS TO  TA-BALANCE-CENTS
037600                                         (DEST-INDEX)
037700             SET     TA-ACTIVITY-TRANSFER-OUT (SOURCE-INDEX)
037800                                         TO TRUE
037900             SET     TA-ACTIVITY-TRANSFER-IN  (DEST-INDEX)
038000                                         TO TRUE
038100         END-IF
038200     END-IF.
038300*-----------------------------------------------------------------
038400* FORMAT AND WRITE ONE CLOSING-BALANCE DETAIL LINE.
038500*-----------------------------------------------------------------
038600 500-FORMAT-AND-WRITE-DETAIL.
038700     MOVE    TA-ACCT-NUMBER (ACCT-IDX)       TO  RPT-ACCT-NUMBER.
038800     MOVE    TA-BALANCE-CENTS (ACCT-IDX)     TO  RPT-BALANCE-CENTS.
038900     COMPUTE DISPLAY-BALANCE = TA-BALANCE-CENTS (ACCT-IDX)
039000                               / 100.
039100     MOVE    DISPLAY-BALANCE                 TO RPT-BALANCE-DOLLARS.
039200     WRITE   ACCOUNT-LISTING-RECORD  FROM ACCT-LISTING-DETAIL.
039300     ADD     1                   TO  WRITE-COUNT.
039400******************************************************************
039500* SEARCH THE ACCOUNT TABLE FOR SEARCH-ACCT-NUMBER.  RESULT
039600* COMES BACK IN FOUND-SW / TABLE-INDEX.
039700*-----------------------------------------------------------------
039800 600-FIND-ACCOUNT.
039900     SET     ACCOUNT-NOT-FOUND               TO TRUE.
040000     IF ACCOUNT-COUNT > 0
040100         SET ACCT-IDX TO 1
040200         SEARCH ACCT-TAB
040300             AT END
040400                 CONTINUE
040500             WHEN TA-ACCT-NUMBER (ACCT-IDX)
040600                                 = SEARCH-ACCT-NUMBER
040700                 SET ACCOUNT-FOUND          TO TRUE
040800                 SET TABLE-INDEX            TO ACCT-IDX
040900         END-SEARCH
041000     END-IF.
041100*-----------------------------------------------------------------
041200* APPEND A NEW ZERO-BALANCE ACCOUNT TO THE TABLE.  THE CALLER
041300* HAS ALREADY CONFIRMED THE DEPOSIT IS WITHIN LIMIT.
041400*-----------------------------------------------------------------
041500 600-CREATE-ACCOUNT.
041600     IF ACCOUNT-COUNT < 500
041700         ADD     1               TO  ACCOUNT-COUNT
041800         MOVE    ACCOUNT-COUNT       TO  TABLE-INDEX
041900         MOVE    SEARCH-ACCT-NUMBER
042000                                 TO  TA-ACCT-NUMBER (TABLE-INDEX)
042100         MOVE    ZERO            TO  TA-BALANCE-CENTS
042200                                     (TABLE-INDEX)
042300         SET     ACCOUNT-FOUND               TO TRUE
042400     END-IF.
042500*
