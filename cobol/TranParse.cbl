000100******************************************************************
000200* THIS PROGRAM IS THE SUB PROGRAM TO PARSE ONE RAW VIRTUAL        *
000300* ACCOUNT TRANSACTION MESSAGE INTO A TYPED, VALIDATED             *
000400* TRANSACTION FOR POSTING BY TRAN-POST.                          *
000500*                                                                 *
000600* MESSAGE LAYOUT (LLVAR ENCODED, VARIABLE LENGTH <= 80):          *
000700*    TRAN-CODE      X(04)   1010 DEPOSIT, 1020 WITHDRAWAL,        *
000800*                           2010 TRANSFER                        *
000900*    ACCT-LEN       9(02)   LENGTH OF ACCOUNT NUMBER THAT FOLLOWS *
001000*    ACCT-NUMBER    X(LL)   ACCOUNT NUMBER, LL CHARACTERS         *
001100*    (TRANSFER ONLY -- A SECOND ACCT-LEN/ACCT-NUMBER PAIR FOR     *
001200*     THE DESTINATION ACCOUNT FOLLOWS THE SOURCE ACCOUNT)         *
001300*    AMOUNT         9(10)   AMOUNT IN CENTS, ZERO PADDED          *
001400******************************************************************
001500 IDENTIFICATION              DIVISION.
001600*-----------------------------------------------------------------
001700 PROGRAM-ID.                 TRAN-PARSE.
001800 AUTHOR.                     R T WOZNIAK.
001900 INSTALLATION.               DATA CENTER OPERATIONS.
002000 DATE-WRITTEN.               03/11/1988.
002100 DATE-COMPILED.
002200 SECURITY.                   UNCLASSIFIED.
002300*-----------------------------------------------------------------
002400* CHANGE LOG                                                      *
002500*-----------------------------------------------------------------
002600* 03/11/88  RTW  ORIGINAL PROGRAM - LLVAR MESSAGE PARSE FOR    RTW1
002700*                VIRTUAL ACCOUNT POSTING RUN.                 RTW1
002800* 08/02/89  RTW  CORRECTED ACCT-LEN RANGE CHECK, LOW VALUES    RTW2
002900*                ON SHORT MESSAGES WERE PASSING AS VALID.      RTW2
003000* 09/14/91  LMK  ADD SECOND LLVAR PAIR FOR TRANSFER (2010)     LMK1
003100*                MESSAGES PER REQUEST 1147.                   LMK1
003200* 02/02/99  JFH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,  JFH1
003300*                NO CHANGE REQUIRED, SIGNED OFF.               JFH1
003400* 07/19/03  RTW  WIDENED AMOUNT WORK AREA PER AUDIT REQUEST    RTW3
003500*                4471, NO FUNCTIONAL CHANGE TO MESSAGE FORMAT. RTW3
003600* 03/14/12  RTW  DROPPED WS- PREFIX, LINKAGE KEEPS LS- PER     RTW4
003700*                STANDARDS REVIEW 5580.  VALIDATE/EXTRACT      RTW4
003800*                CHAIN NOW ONE PERFORM THRU RANGE.             RTW4
003900******************************************************************
004000 ENVIRONMENT                 DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION               SECTION.
004300 SOURCE-COMPUTER.            DATACTR-3090.
004400 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
004500******************************************************************
004600 DATA                        DIVISION.
004700*-----------------------------------------------------------------
004800 WORKING-STORAGE             SECTION.
004900*-----------------------------------------------------------------
005000 01  SWITCHES-AND-COUNTERS.
005100     05  START-POS               PIC S9(04) COMP.
005200     05  ACCT-LEN-1              PIC S9(04) COMP.
005300     05  ACCT-LEN-2              PIC S9(04) COMP.
005400     05  DEST-START-POS          PIC S9(04) COMP.
005500     05  AMOUNT-START-POS        PIC S9(04) COMP.
005600     05  FILLER                  PIC X(04).
005700*
005800* REQUIRED-LENGTH IS PURE SCRATCH - IT NEVER SURVIVES PAST THE
005900* EXTRACT PARAGRAPH THAT SETS IT, SO IT STANDS ALONE RATHER THAN
006000* LIVING IN SWITCHES-AND-COUNTERS WITH THE PERSISTENT FIELDS.
006100*-----------------------------------------------------------------
006200 77  REQUIRED-LENGTH             PIC S9(04) COMP.
006300*-----------------------------------------------------------------
006400 LINKAGE                     SECTION.
006500*-----------------------------------------------------------------
006600 01  LS-RAW-MESSAGE              PIC X(80).
006700*
006800 01  LS-RAW-MESSAGE-VIEW         REDEFINES LS-RAW-MESSAGE.
006900     05  LS-MSG-TRAN-CODE        PIC X(04).
007000     05  LS-MSG-ACCT-LEN-1       PIC X(02).
007100     05  FILLER                  PIC X(74).
007200*
007300* RETAINED FROM THE 07/19/03 AUDIT FIX (RTW3) - LETS ANYONE
007400* DUMPING LS-RAW-MESSAGE IN A DEBUG SESSION SEE THE TRAILING
007500* 10 BYTES WITHOUT COMPUTING AMOUNT-START-POS BY HAND.
007600*-----------------------------------------------------------------
007700 01  LS-RAW-MESSAGE-TAIL-VIEW    REDEFINES LS-RAW-MESSAGE.
007800     05  FILLER                  PIC X(70).
007900     05  LS-MSG-AMOUNT-TAIL      PIC X(10).
008000*
008100 01  LS-MESSAGE-LENGTH           PIC 9(02) COMP.
008200*
008300     COPY "C:\Copybooks\TranAcct.cpy".
008400******************************************************************
008500 PROCEDURE                   DIVISION    USING LS-RAW-MESSAGE
008600                                               LS-MESSAGE-LENGTH
008700                                               PARSED-TRANSACTION.
008800*-----------------------------------------------------------------
008900* MAIN PROCEDURE - PARSE AND VALIDATE ONE TRANSACTION MESSAGE.
009000* VALIDATE-TRAN-CODE THRU EXTRACT-ACCOUNT-FIELDS-EXIT IS ONE
009100* STRAIGHT-LINE RANGE - EACH STEP GUARDS ITSELF AND FALLS
009200* THROUGH TO THE NEXT RATHER THAN BEING GATED FROM OUT HERE.
009300*-----------------------------------------------------------------
009400 100-PARSE-TRANSACTION.
009500     PERFORM 200-INITIALIZE-PARSED-TRAN.
009600     PERFORM 200-VALIDATE-TRAN-CODE
009700             THRU 200-EXTRACT-ACCOUNT-FIELDS-EXIT.
009800     IF PT-MESSAGE-VALID
009900         PERFORM 200-EXTRACT-AMOUNT
010000     END-IF.
010100*
010200     EXIT    PROGRAM.
010300*-----------------------------------------------------------------
010400* CLEAR THE CALLER'S PARSED-TRANSACTION AREA AND ASSUME INVALID
010500* UNTIL EVERY CHECK BELOW HAS PASSED.
010600*-----------------------------------------------------------------
010700 200-INITIALIZE-PARSED-TRAN.
010800     MOVE    SPACES          TO  PARSED-TRANSACTION.
010900     MOVE    "N"             TO  PT-VALID-SW.
011000     MOVE    ZEROS           TO  PT-AMOUNT-CENTS.
011100*-----------------------------------------------------------------
011200* THE MESSAGE MUST CARRY AT LEAST A 4-BYTE CODE AND THAT CODE
011300* MUST BE ONE OF THE THREE TRANSACTION TYPES WE KNOW HOW TO POST.
011400*-----------------------------------------------------------------
011500 200-VALIDATE-TRAN-CODE.
011600     IF LS-MESSAGE-LENGTH < 4
011700         GO TO 200-VALIDATE-TRAN-CODE-EXIT
011800     END-IF.
011900     MOVE    LS-MSG-TRAN-CODE    TO  PT-TRAN-CODE.
012000     IF NOT PT-DEPOSIT AND NOT PT-WITHDRAWAL
012100             AND NOT PT-TRANSFER
012200         MOVE    SPACES      TO  PT-TRAN-CODE
012300         GO TO 200-VALIDATE-TRAN-CODE-EXIT
012400     END-IF.
012500     IF LS-MESSAGE-LENGTH < 6
012600         MOVE    SPACES      TO  PT-TRAN-CODE
012700         GO TO 200-VALIDATE-TRAN-CODE-EXIT
012800     END-IF.
012900     MOVE    "Y"             TO  PT-VALID-SW.
013000 200-VALIDATE-TRAN-CODE-EXIT.
013100     EXIT.
013200*-----------------------------------------------------------------
013300* PULL THE SOURCE ACCOUNT NUMBER (AND, FOR A TRANSFER, THE
013400* DESTINATION ACCOUNT NUMBER) OUT OF THEIR LLVAR FIELDS AND
013500* CONFIRM THE MESSAGE IS LONG ENOUGH TO HOLD WHAT IT CLAIMS TO.
013600* GUARDS ITSELF ON PT-VALID-SW SINCE IT NOW FALLS IN FROM
013700* 200-VALIDATE-TRAN-CODE-EXIT AS PART OF ONE PERFORM THRU RANGE.
013800*-----------------------------------------------------------------
013900 200-EXTRACT-ACCOUNT-FIELDS.
014000     IF NOT PT-MESSAGE-VALID
014100         GO TO 200-EXTRACT-ACCOUNT-FIELDS-EXIT
014200     END-IF.
014300     MOVE    LS-MSG-ACCT-LEN-1   TO  ACCT-LEN-1.
014400     IF ACCT-LEN-1 < 1 OR ACCT-LEN-1 > 18
014500         MOVE    "N"         TO  PT-VALID-SW
014600         GO TO 200-EXTRACT-ACCOUNT-FIELDS-EXIT
014700     END-IF.
014800     MOVE    7               TO  START-POS.
014900     IF PT-TRANSFER
015000         PERFORM 300-EXTRACT-TRANSFER-ACCOUNTS
015100     ELSE
015200         PERFORM 300-EXTRACT-SINGLE-ACCOUNT
015300     END-IF.
015400 200-EXTRACT-ACCOUNT-FIELDS-EXIT.
015500     EXIT.
015600*-----------------------------------------------------------------
015700* DEPOSIT (1010) / WITHDRAWAL (1020) CARRY ONE LLVAR ACCOUNT
015800* NUMBER AHEAD OF THE AMOUNT.
015900*-----------------------------------------------------------------
016000 300-EXTRACT-SINGLE-ACCOUNT.
016100     COMPUTE REQUIRED-LENGTH = 6 + ACCT-LEN-1 + 10.
016200     IF LS-MESSAGE-LENGTH < REQUIRED-LENGTH
016300         MOVE    "N"         TO  PT-VALID-SW
016400         GO TO 300-EXTRACT-SINGLE-ACCOUNT-EXIT
016500     END-IF.
016600     MOVE    LS-RAW-MESSAGE (START-POS : ACCT-LEN-1)
016700                             TO  PT-SOURCE-ACCT-NUMBER.
016800     COMPUTE AMOUNT-START-POS = START-POS + ACCT-LEN-1.
016900 300-EXTRACT-SINGLE-ACCOUNT-EXIT.
017000     EXIT.
017100*-----------------------------------------------------------------
017200* TRANSFER (2010) CARRIES A SOURCE LLVAR PAIR FOLLOWED BY A
017300* DESTINATION LLVAR PAIR, THEN THE AMOUNT.
017400*-----------------------------------------------------------------
017500 300-EXTRACT-TRANSFER-ACCOUNTS.
017600     COMPUTE DEST-START-POS = START-POS + ACCT-LEN-1 + 2.
017700     IF LS-MESSAGE-LENGTH < DEST-START-POS - 1
017800         MOVE    "N"         TO  PT-VALID-SW
017900         GO TO 300-EXTRACT-TRANSFER-ACCOUNTS-EXIT
018000     END-IF.
018100     MOVE    LS-RAW-MESSAGE (START-POS : ACCT-LEN-1)
018200                             TO  PT-SOURCE-ACCT-NUMBER.
018300     MOVE    LS-RAW-MESSAGE (DEST-START-POS - 2 : 2)
018400                             TO  ACCT-LEN-2.
018500     IF ACCT-LEN-2 < 1 OR ACCT-LEN-2 > 18
018600         MOVE    "N"         TO  PT-VALID-SW
018700         GO TO 300-EXTRACT-TRANSFER-ACCOUNTS-EXIT
018800     END-IF.
018900     COMPUTE REQUIRED-LENGTH = DEST-START-POS - 1
019000                             + ACCT-LEN-2 + 10.
019100     IF LS-MESSAGE-LENGTH < REQUIRED-LENGTH
019200         MOVE    "N"         TO  PT-VALID-SW
019300         GO TO 300-EXTRACT-TRANSFER-ACCOUNTS-EXIT
019400     END-IF.
019500     MOVE    LS-RAW-MESSAGE (DEST-START-POS : ACCT-LEN-2)
019600                             TO  PT-DEST-ACCT-NUMBER.
019700     COMPUTE AMOUNT-START-POS = DEST-START-POS + ACCT-LEN-2.
019800 300-EXTRACT-TRANSFER-ACCOUNTS-EXIT.
019900     EXIT.
020000*-----------------------------------------------------------------
020100* THE FINAL 10 BYTES OF A VALID MESSAGE ARE THE UNSIGNED AMOUNT
020200* IN CENTS.  THIS IS THE LAST CHECK BEFORE THE MESSAGE IS
020300* HANDED BACK TO TRAN-POST AS VALID.
020400*-----------------------------------------------------------------
020500 200-EXTRACT-AMOUNT.
020600     IF NOT PT-MESSAGE-VALID
020700         GO TO 200-EXTRACT-AMOUNT-EXIT
020800     END-IF.
020900     MOVE    LS-RAW-MESSAGE (AMOUNT-START-POS : 10)
021000                             TO  PT-AMOUNT-UNSIGNED.
021100 200-EXTRACT-AMOUNT-EXIT.
021200     EXIT.
021300*
