000100******************************************************************
000200*    TRANACCT.CPY                                                *
000300*    COMMON WORKING-STORAGE LAYOUT FOR THE VIRTUAL ACCOUNT        *
000400*    TRANSACTION-POSTING BATCH (TRAN-POST / TRAN-PARSE).          *
000500*                                                                 *
000600*    HOLDS THE PARSED-TRANSACTION WORK AREA PASSED FROM TRAN-     *
000700*    POST TO THE TRAN-PARSE SUBPROGRAM AND BACK.  COPY INTO       *
000800*    WORKING-STORAGE (TRAN-POST) OR LINKAGE (TRAN-PARSE) ONLY.    *
000900*-----------------------------------------------------------------*
001000*    CHANGE LOG                                                   *
001100*    03/11/88  RTW  ORIGINAL COPYBOOK FOR PARSED TRANSACTION.     *
001200*    09/14/91  LMK  ADD PT-DEST-ACCT-NUMBER FOR TRANSFER POSTING. *
001300*    02/02/99  JFH  WIDEN PT-AMOUNT-CENTS FOR Y2K AMOUNT REVIEW.  *
001400*    03/14/12  RTW  DROPPED THE WS- PREFIX OFF THIS GROUP PER     *
001500*                   STANDARDS REVIEW 5580 - NOTHING ELSE IN THE   *
001600*                   SHOP PREFIXES A WORKING-STORAGE GROUP NAME.   *
001700******************************************************************
001800*
002000 01  PARSED-TRANSACTION.
002100     05  PT-VALID-SW             PIC X(01).
002200         88  PT-MESSAGE-VALID            VALUE "Y".
002300         88  PT-MESSAGE-INVALID          VALUE "N".
002400     05  PT-TRAN-CODE            PIC X(04).
002500         88  PT-DEPOSIT                  VALUE "1010".
002600         88  PT-WITHDRAWAL               VALUE "1020".
002700         88  PT-TRANSFER                 VALUE "2010".
002800     05  PT-SOURCE-ACCT-NUMBER   PIC X(18).
002900     05  PT-DEST-ACCT-NUMBER     PIC X(18).
003000     05  PT-AMOUNT-CENTS         PIC S9(11).
003100     05  PT-AMOUNT-UNSIGNED      REDEFINES PT-AMOUNT-CENTS
003200                                 PIC 9(11).
003300     05  FILLER                  PIC X(09).
003400*
